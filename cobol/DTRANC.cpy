000100*---------------------------------------------------------------*
000200* COPYBOOK:        DTRANC
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 R. HALVORSEN   CREATED - DAILY PRICE FEED LAYOUT
000900* 09/14/93 R. HALVORSEN   ADDED DT-TRAN-DATE-R BREAKOUT FOR THE
001000*                         MONTH CONTROL BREAK IN STOCKRPT
001100* 01/22/99 T. OKAFOR      Y2K - CONFIRMED DT-TRAN-CCYY IS FULL
001200*                         4-DIGIT YEAR, NO WINDOWING NEEDED
001300*---------------------------------------------------------------*
001400* ONE DAILY TRADING RECORD FOR ONE TICKER, AS CARRIED ON THE
001500* DAYTRAN FEED.  RECORDS FOR A GIVEN TICKER ARE EXPECTED TO
001600* ARRIVE IN ASCENDING DT-TRAN-DATE SEQUENCE WITHIN THE FILE.
001700*---------------------------------------------------------------*
001800 01  DAY-TRANSACTION-REC.
001900     05  DT-TICKER                   PIC X(05).
002000     05  DT-TRAN-DATE                PIC 9(08).
002100     05  DT-TRAN-DATE-R REDEFINES DT-TRAN-DATE.
002200         10  DT-TRAN-CCYY            PIC 9(04).
002300         10  DT-TRAN-MM              PIC 9(02).
002400         10  DT-TRAN-DD              PIC 9(02).
002500     05  DT-OPEN-PRICE               PIC S9(05)V9(02).
002600     05  DT-HIGH-PRICE               PIC S9(05)V9(02).
002700     05  DT-LOW-PRICE                PIC S9(05)V9(02).
002800     05  DT-CLOSE-PRICE              PIC S9(05)V9(02).
002900     05  DT-VOLUME                   PIC S9(09)V9(01).
003000     05  FILLER                      PIC X(09).
