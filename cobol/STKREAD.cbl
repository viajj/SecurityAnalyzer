000100*===============================================================*
000200* PROGRAM NAME:    STKREAD
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 R. HALVORSEN   CREATED FOR SECURITIES ANALYSIS JOB
000900* 09/14/93 R. HALVORSEN   ADDED DT-CHAR-VIEW SO A GARBLED RECORD
001000*                         CAN BE REJECTED WITHOUT AN ABEND
001100* 07/02/94 R. HALVORSEN   RAISED TABLE CEILING TO MATCH DTRANT
001200* 01/22/99 T. OKAFOR      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
001300*                         THIS PROGRAM, NO CHANGE REQUIRED
001400* 11/09/98 T. OKAFOR      LOG ENTRY OUT OF SEQUENCE - SEE UNIT
001500*                         TEST NOTES, TICKET SA-114
001600* 03/02/03 T. OKAFOR      TICKET SA-137 - ADDED READ COUNT AT
001700*                         3000 SO OPERATIONS CAN CONFIRM A CALL
001800*                         ACTUALLY SAW ROWS FOR THE TICKER
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  STKREAD.
002200 AUTHOR.        R. HALVORSEN.
002300 INSTALLATION.  SECURITIES ANALYSIS UNIT.
002400 DATE-WRITTEN.  03/18/91.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600*---------------------------------------------------------------*
003700 FILE-CONTROL.
003800     SELECT DAYTRAN-FILE ASSIGN TO DAYTRAN
003900       ORGANIZATION IS LINE SEQUENTIAL
004000       FILE STATUS  IS WS-DAYTRAN-STATUS.
004100*===============================================================*
004200 DATA DIVISION.
004300*---------------------------------------------------------------*
004400 FILE SECTION.
004500*---------------------------------------------------------------*
004600 FD  DAYTRAN-FILE
004700      DATA RECORD IS DAY-TRANSACTION-REC.
004800*---------------------------------------------------------------*
004900     COPY DTRANC.
005000*---------------------------------------------------------------*
005100* CHARACTER-LEVEL VIEW OF THE INCOMING RECORD, USED ONLY TO
005200* CHECK FOR AN EMBEDDED SPACE/LOW-VALUE IN A NUMERIC ZONE
005300* BEFORE WE TRUST THE FIELD AS NUMERIC (SEE 2100 BELOW).
005400*---------------------------------------------------------------*
005500 01  DT-CHAR-VIEW REDEFINES DAY-TRANSACTION-REC.
005600     05  DT-CHAR-POS                 PIC X(01) OCCURS 60 TIMES.
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000 77  WS-RECORDS-READ             PIC S9(07) COMP VALUE ZERO.
006100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006200     05  WS-DAYTRAN-STATUS           PIC X(02).
006300         88  DAYTRAN-FILE-OK                    VALUE '00'.
006400     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
006500         88  DAYTRAN-EOF                        VALUE 'Y'.
006600     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
006700         88  DAYTRAN-RECORD-VALID               VALUE 'Y'.
006800     05  WS-LOAD-COUNT               PIC S9(05) COMP VALUE 0.
006900     05  WS-REJECT-COUNT             PIC S9(05) COMP VALUE 0.
007000     05  FILLER                      PIC X(08).
007100*---------------------------------------------------------------*
007200 01  WS-REJECT-MESSAGE.
007300     05  FILLER  PIC X(21) VALUE ' *** DAYTRAN RECORD '.
007400     05  WM-TICKER                   PIC X(05).
007500     05  FILLER  PIC X(28) VALUE ' REJECTED - NON-NUMERIC OR '.
007600     05  FILLER  PIC X(11) VALUE 'BLANK FIELD'.
007700*---------------------------------------------------------------*
007800 LINKAGE SECTION.
007900*---------------------------------------------------------------*
008000     COPY DTRANT.
008100*===============================================================*
008200 PROCEDURE DIVISION USING STK-TABLE-SIZE, STK-TABLE-INDEX,
008300     STK-TICKER-SELECT, STK-TRANSACTION-TABLE.
008400*---------------------------------------------------------------*
008500 0000-MAIN-PROCESSING.
008600*---------------------------------------------------------------*
008700*    ONE CALL LOADS ONE SECURITY'S ROWS - STOCKRPT CALLS THIS
008800*    PROGRAM ONCE PER TICKER, MAKING A FRESH PASS OF DAYTRAN
008900*    EACH TIME (NO KEYED ACCESS IS AVAILABLE ON A LINE
009000*    SEQUENTIAL FEED).
009100*---------------------------------------------------------------*
009200     PERFORM 1000-INITIALIZE-WORKAREA.
009300     PERFORM 1100-OPEN-DAYTRAN-FILE.
009400     IF DAYTRAN-FILE-OK
009500         PERFORM 8000-READ-DAYTRAN-RECORD
009600         PERFORM 2000-LOAD-TICKER-ROWS
009700             UNTIL DAYTRAN-EOF
009800     ELSE
009900         DISPLAY 'STKREAD: DAYTRAN OPEN FAILED, STATUS ',
010000             WS-DAYTRAN-STATUS
010100     END-IF
010200     PERFORM 3000-CLOSE-DAYTRAN-FILE.
010300     GOBACK.
010400*---------------------------------------------------------------*
010500 1000-INITIALIZE-WORKAREA.
010600*---------------------------------------------------------------*
010700     MOVE ZERO                       TO STK-TABLE-SIZE
010800                                        STK-TABLE-INDEX
010900                                        WS-LOAD-COUNT
011000                                        WS-REJECT-COUNT
011100                                        WS-RECORDS-READ.
011200     MOVE 'N'                        TO WS-EOF-SW.
011300*---------------------------------------------------------------*
011400 1100-OPEN-DAYTRAN-FILE.
011500*---------------------------------------------------------------*
011600     OPEN INPUT DAYTRAN-FILE.
011700*---------------------------------------------------------------*
011800 2000-LOAD-TICKER-ROWS.
011900*---------------------------------------------------------------*
012000     IF DT-TICKER = STK-TICKER-SELECT
012100         PERFORM 2100-VALIDATE-DAYTRAN-RECORD THRU 2100-EXIT
012200         IF DAYTRAN-RECORD-VALID
012300             PERFORM 2200-ADD-TABLE-ROW
012400         ELSE
012500             PERFORM 2900-REJECT-DAYTRAN-RECORD
012600         END-IF
012700     END-IF
012800     PERFORM 8000-READ-DAYTRAN-RECORD.
012900*---------------------------------------------------------------*
013000 2100-VALIDATE-DAYTRAN-RECORD.
013100*---------------------------------------------------------------*
013200*    A RECORD IS REJECTED (NOT ABENDED) WHEN THE TICKER FIELD
013300*    IS BLANK OR ANY OF THE FIVE PRICE/VOLUME FIELDS FAILS THE
013400*    NUMERIC TEST - THE JOB CONTINUES WITH THE NEXT RECORD.
013500*---------------------------------------------------------------*
013600     MOVE 'Y'                        TO WS-VALID-SW.
013700     IF DT-TICKER = SPACES
013800         MOVE 'N'                    TO WS-VALID-SW
013900         GO TO 2100-EXIT
014000     END-IF.
014100     IF DT-OPEN-PRICE NOT NUMERIC
014200         MOVE 'N'                    TO WS-VALID-SW
014300         GO TO 2100-EXIT
014400     END-IF.
014500     IF DT-HIGH-PRICE NOT NUMERIC
014600         MOVE 'N'                    TO WS-VALID-SW
014700         GO TO 2100-EXIT
014800     END-IF.
014900     IF DT-LOW-PRICE NOT NUMERIC
015000         MOVE 'N'                    TO WS-VALID-SW
015100         GO TO 2100-EXIT
015200     END-IF.
015300     IF DT-CLOSE-PRICE NOT NUMERIC
015400         MOVE 'N'                    TO WS-VALID-SW
015500         GO TO 2100-EXIT
015600     END-IF.
015700     IF DT-VOLUME NOT NUMERIC
015800         MOVE 'N'                    TO WS-VALID-SW
015900         GO TO 2100-EXIT
016000     END-IF.
016100*---------------------------------------------------------------*
016200 2100-EXIT.
016300     EXIT.
016400*---------------------------------------------------------------*
016500 2200-ADD-TABLE-ROW.
016600*---------------------------------------------------------------*
016700     ADD 1                           TO STK-TABLE-SIZE.
016800     MOVE DT-TICKER          TO ST-TICKER (STK-TABLE-SIZE).
016900     MOVE DT-TRAN-DATE       TO ST-TRAN-DATE (STK-TABLE-SIZE).
017000     MOVE DT-OPEN-PRICE      TO ST-OPEN-PRICE (STK-TABLE-SIZE).
017100     MOVE DT-HIGH-PRICE      TO ST-HIGH-PRICE (STK-TABLE-SIZE).
017200     MOVE DT-LOW-PRICE       TO ST-LOW-PRICE (STK-TABLE-SIZE).
017300     MOVE DT-CLOSE-PRICE     TO ST-CLOSE-PRICE (STK-TABLE-SIZE).
017400     MOVE DT-VOLUME          TO ST-VOLUME (STK-TABLE-SIZE).
017500     ADD 1                           TO WS-LOAD-COUNT.
017600*---------------------------------------------------------------*
017700 2900-REJECT-DAYTRAN-RECORD.
017800*---------------------------------------------------------------*
017900     MOVE DT-TICKER                  TO WM-TICKER.
018000     DISPLAY WS-REJECT-MESSAGE.
018100     ADD 1                           TO WS-REJECT-COUNT.
018200*---------------------------------------------------------------*
018300 3000-CLOSE-DAYTRAN-FILE.
018400*---------------------------------------------------------------*
018500     DISPLAY 'STKREAD: DAYTRAN RECORDS READ THIS CALL ',
018600         WS-RECORDS-READ.
018700     CLOSE DAYTRAN-FILE.
018800*---------------------------------------------------------------*
018900 8000-READ-DAYTRAN-RECORD.
019000*---------------------------------------------------------------*
019100     READ DAYTRAN-FILE
019200         AT END
019300             SET DAYTRAN-EOF TO TRUE
019400         NOT AT END
019500             ADD 1 TO WS-RECORDS-READ
019600     END-READ.
