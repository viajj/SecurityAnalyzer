000100*===============================================================*
000200* PROGRAM NAME:    STOCKRPT
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 R. HALVORSEN   CREATED FOR SECURITIES ANALYSIS JOB
000900* 09/14/93 R. HALVORSEN   ADDED MAX-DAILY-PROFIT AND BUSY-DAY
001000*                         REPORTS, PREVIOUSLY MONTHLY-AVG ONLY
001100* 07/02/94 R. HALVORSEN   BIGGEST-LOSER CROSS-SECURITY BREAK
001200*                         ADDED PER REQUEST OF J. FIELDS, EQUITY
001300*                         RESEARCH
001400* 01/22/99 T. OKAFOR      Y2K - DT-TRAN-CCYY/ST-TRAN-CCYY ARE
001500*                         ALREADY FULL 4-DIGIT, NO WINDOWING
001600*                         LOGIC WAS EVER PRESENT IN THIS PROGRAM
001700* 06/08/01 T. OKAFOR      RUN-PARM ACCEPT WAS DEFAULTING TO ALL
001800*                         SPACES ON THE OVERNIGHT SCHEDULER -
001900*                         DOCUMENTED IN 1000, NOT A CODE FIX
002000* 04/30/07 M. SANCHEZ     TICKET SA-201 - AVG-OPEN/AVG-CLOSE
002100*                         WERE TRUNCATING INSTEAD OF ROUNDING;
002200*                         ADDED ROUNDED TO 2190
002300* 11/15/12 M. SANCHEZ     TICKET SA-244 - BUSY DAY THRESHOLD WAS
002400*                         COMPUTED AS >= INSTEAD OF > 110 PCT
002500* 08/19/15 M. SANCHEZ     TICKET SA-260 - ADDED 6000 CONSOLE
002600*                         SUMMARY, ONE LINE PER TICKER, SO
002700*                         OPERATIONS CAN SPOT A MISSING SECURITY
002800*                         BEFORE THE PRINTED REPORTS ARE PULLED
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  STOCKRPT.
003200 AUTHOR.        R. HALVORSEN.
003300 INSTALLATION.  SECURITIES ANALYSIS UNIT.
003400 DATE-WRITTEN.  03/18/91.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT RPTOUT-FILE ASSIGN TO RPTOUT
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS WS-RPTOUT-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500*---------------------------------------------------------------*
005600 FD  RPTOUT-FILE
005700      DATA RECORD IS RPT-RECORD.
005800 01  RPT-RECORD.
005900     05  RPT-LINE                    PIC X(120).
006000     05  FILLER                      PIC X(12).
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400 77  WS-TICKER-COUNT             PIC S9(03) COMP VALUE 3.
006500*---------------------------------------------------------------*
006600* FIXED LIST OF SECURITIES FOR THIS RUN.  A NEW TICKER MEANS A
006700* PROGRAM CHANGE HERE AND IN THE JCL DAYTRAN DD - THIS SHOP DOES
006800* NOT DRIVE THE TICKER LIST FROM A PARAMETER FILE.
006900*---------------------------------------------------------------*
007000 01  WS-TICKER-LIST-VALUES.
007100     05  FILLER                      PIC X(05) VALUE 'COF'.
007200     05  FILLER                      PIC X(05) VALUE 'GOOGL'.
007300     05  FILLER                      PIC X(05) VALUE 'MSFT'.
007400     05  FILLER                      PIC X(02) VALUE SPACES.
007500 01  WS-TICKER-LIST REDEFINES WS-TICKER-LIST-VALUES.
007600     05  WS-TICKER-CODE              PIC X(05) OCCURS 3 TIMES.
007700     05  FILLER                      PIC X(02).
007800*---------------------------------------------------------------*
007900 01  WS-RUN-PARM-RECORD              PIC X(03) VALUE SPACES.
008000 01  WS-RUN-PARM-FLAGS REDEFINES WS-RUN-PARM-RECORD.
008100     05  WS-PARM-MAXPROFIT-FLAG      PIC X(01).
008200     05  WS-PARM-BUSYDAY-FLAG        PIC X(01).
008300     05  WS-PARM-LOSER-FLAG          PIC X(01).
008400*---------------------------------------------------------------*
008500 01  WS-DATE-COMPARE-AREA.
008600     05  WS-DATE-CCYY                PIC 9(04).
008700     05  WS-DATE-MM                  PIC 9(02).
008800     05  WS-DATE-DD                  PIC 9(02).
008900     05  FILLER                      PIC X(02).
009000 01  WS-DATE-COMPARE-R REDEFINES WS-DATE-COMPARE-AREA.
009100     05  WS-DATE-COMPARE-NUM         PIC 9(08).
009200     05  FILLER                      PIC X(02).
009300*---------------------------------------------------------------*
009400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009500     05  WS-RPTOUT-STATUS            PIC X(02).
009600         88  RPTOUT-FILE-OK                     VALUE '00'.
009700     05  WS-MAX-PROFIT-SW            PIC X(01) VALUE 'N'.
009800         88  RUN-MAX-PROFIT-RPT                 VALUE 'Y'.
009900     05  WS-BUSY-DAY-SW              PIC X(01) VALUE 'N'.
010000         88  RUN-BUSY-DAY-RPT                   VALUE 'Y'.
010100     05  WS-BIGGEST-LOSER-SW         PIC X(01) VALUE 'N'.
010200         88  RUN-BIGGEST-LOSER-RPT               VALUE 'Y'.
010300     05  WS-TICKER-INDEX             PIC S9(03) COMP.
010400     05  WS-ROW-INDEX                PIC S9(03) COMP.
010500     05  FILLER                      PIC X(10).
010600*---------------------------------------------------------------*
010700* MONTHLY OPEN/CLOSE CONTROL-BREAK WORK AREA - RESET EACH TIME
010800* 2100 IS ENTERED FOR A NEW SECURITY.
010900*---------------------------------------------------------------*
011000 01  WS-MONTHLY-WORK-AREA.
011100     05  WM-CURRENT-CCYY             PIC 9(04).
011200     05  WM-CURRENT-MM               PIC 9(02).
011300     05  WM-TOTAL-OPEN               PIC S9(09)V9(02).
011400     05  WM-TOTAL-CLOSE              PIC S9(09)V9(02).
011500     05  WM-BUCKET-COUNT             PIC S9(05) COMP.
011600     05  WM-FIRST-ROW-SW             PIC X(01) VALUE 'Y'.
011700         88  WM-FIRST-ROW                       VALUE 'Y'.
011800     05  FILLER                      PIC X(05).
011900*---------------------------------------------------------------*
012000* MAXIMUM DAILY PROFIT WORK AREA.
012100*---------------------------------------------------------------*
012200 01  WS-MAXPROFIT-WORK-AREA.
012300     05  WM2-MAX-PROFIT              PIC S9(05)V9(02).
012400     05  WM2-WINNING-DATE            PIC 9(08).
012500     05  WM2-DAY-PROFIT              PIC S9(05)V9(02).
012600     05  FILLER                      PIC X(05).
012700*---------------------------------------------------------------*
012800* BUSY DAY (TWO-PASS AVERAGE VOLUME) WORK AREA.
012900*---------------------------------------------------------------*
013000 01  WS-BUSYDAY-WORK-AREA.
013100     05  WB-VOLUME-TOTAL             PIC S9(11)V9(01).
013200     05  WB-AVERAGE-VOLUME           PIC S9(09)V9(01).
013300     05  WB-THRESHOLD                PIC S9(11)V9(01).
013400     05  FILLER                      PIC X(05).
013500*---------------------------------------------------------------*
013600* BIGGEST-LOSER CROSS-SECURITY WORK AREA.
013700*---------------------------------------------------------------*
013800 01  WS-LOSER-WORK-AREA.
013900     05  WS-LOSER-DAY-COUNT          PIC S9(05) COMP OCCURS 3 TIMES.
014000     05  WS-LOSER-MAX-COUNT          PIC S9(05) COMP VALUE 0.
014100     05  WS-LOSER-WINNER-IX          PIC S9(03) COMP VALUE 0.
014200     05  FILLER                      PIC X(05).
014300*---------------------------------------------------------------*
014400* RESULTS TABLES - ONE TICKER'S PASS FEEDS THESE, THEN 4000
014500* WRITES ALL FOUR REPORTS IN REPORT-MAJOR ORDER AFTERWARD.
014600*---------------------------------------------------------------*
014700 01  WS-MONTHLY-RESULTS.
014800     05  WS-MR-TICKER-ENTRY OCCURS 3 TIMES.
014900         10  WS-MR-BUCKET-COUNT      PIC S9(03) COMP VALUE 0.
015000         10  WS-MR-BUCKET OCCURS 12 TIMES.
015100             15  WS-MR-CCYY          PIC 9(04).
015200             15  WS-MR-MM            PIC 9(02).
015300             15  WS-MR-AVG-OPEN      PIC S9(05)V9(02).
015400             15  WS-MR-AVG-CLOSE     PIC S9(05)V9(02).
015500             15  FILLER              PIC X(02).
015600         10  FILLER                  PIC X(05).
015700*---------------------------------------------------------------*
015800 01  WS-MAXPROFIT-RESULTS.
015900     05  WS-MX-ENTRY OCCURS 3 TIMES.
016000         10  WS-MX-DATE              PIC 9(08).
016100         10  WS-MX-PROFIT            PIC S9(05)V9(02).
016200         10  FILLER                  PIC X(05).
016300*---------------------------------------------------------------*
016400 01  WS-BUSYDAY-RESULTS.
016500     05  WS-BD-ENTRY OCCURS 3 TIMES.
016600         10  WS-BD-AVG-VOLUME        PIC S9(09)V9(01).
016700         10  WS-BD-DAY-COUNT         PIC S9(03) COMP VALUE 0.
016800         10  WS-BD-DAY OCCURS 200 TIMES.
016900             15  WS-BD-BUSY-DATE     PIC 9(08).
017000             15  WS-BD-VOLUME        PIC S9(09)V9(01).
017100             15  FILLER              PIC X(02).
017200         10  FILLER                  PIC X(05).
017300*---------------------------------------------------------------*
017400* REPORT BANNER AND TITLE LINES.
017500*---------------------------------------------------------------*
017600 01  WS-SEPARATOR-LINE               PIC X(40) VALUE ALL '*'.
017700 01  WS-CURRENT-TITLE                PIC X(40) VALUE SPACES.
017800 01  WS-TITLE-MONTHLY                PIC X(40)
017900         VALUE 'MONTHLY AVERAGE OPEN AND CLOSE PRICES'.
018000 01  WS-TITLE-MAXPROFIT              PIC X(40)
018100         VALUE 'MAXIMUM DAILY PROFIT'.
018200 01  WS-TITLE-LOSER                  PIC X(40)
018300         VALUE 'BIGGEST LOSER'.
018400 01  WS-TITLE-BUSYDAY                PIC X(40)
018500         VALUE 'BUSY DAYS'.
018600*---------------------------------------------------------------*
018700* REPORT DETAIL LINES - POSITIONAL, EDITED, IN THE HOUSE STYLE.
018800*---------------------------------------------------------------*
018900 01  WS-TICKER-HEADER-LINE.
019000     05  FILLER                      PIC X(08) VALUE 'TICKER: '.
019100     05  WHL-TICKER                  PIC X(05).
019200     05  FILLER                      PIC X(19) VALUE SPACES.
019300*---------------------------------------------------------------*
019400 01  WS-MONTHLY-DETAIL-LINE.
019500     05  FILLER                      PIC X(07) VALUE 'month: '.
019600     05  MDL-CCYY                    PIC 9(04).
019700     05  FILLER                      PIC X(01) VALUE '-'.
019800     05  MDL-MM                      PIC 99.
019900     05  FILLER                      PIC X(12) VALUE ', avg-open: '.
020000     05  MDL-AVG-OPEN                PIC ZZZZ9.99-.
020100     05  FILLER                      PIC X(13) VALUE ', avg-close: '.
020200     05  MDL-AVG-CLOSE               PIC ZZZZ9.99-.
020300     05  FILLER                      PIC X(05) VALUE SPACES.
020400*---------------------------------------------------------------*
020500 01  WS-MAXPROFIT-DETAIL-LINE.
020600     05  MXL-TICKER                  PIC X(05).
020700     05  FILLER                      PIC X(01) VALUE SPACE.
020800     05  MXL-CCYY                    PIC 9(04).
020900     05  FILLER                      PIC X(01) VALUE '-'.
021000     05  MXL-MM                      PIC 99.
021100     05  FILLER                      PIC X(01) VALUE '-'.
021200     05  MXL-DD                      PIC 99.
021300     05  FILLER                      PIC X(01) VALUE SPACE.
021400     05  MXL-PROFIT                  PIC ZZZZ9.99-.
021500     05  FILLER                      PIC X(05) VALUE SPACES.
021600*---------------------------------------------------------------*
021700 01  WS-LOSER-DETAIL-LINE.
021800     05  BLL-TICKER                  PIC X(05).
021900     05  FILLER                      PIC X(01) VALUE SPACE.
022000     05  FILLER PIC X(23) VALUE 'Number of losing days: '.
022100     05  BLL-COUNT                   PIC ZZZZ9.
022200     05  FILLER                      PIC X(05) VALUE SPACES.
022300*---------------------------------------------------------------*
022400 01  WS-AVERAGE-VOLUME-LINE.
022500     05  FILLER  PIC X(16) VALUE 'Average volume: '.
022600     05  BDH-AVG-VOLUME              PIC Z(8)9.9-.
022700     05  FILLER                      PIC X(05) VALUE SPACES.
022800*---------------------------------------------------------------*
022900 01  WS-BUSYDAYS-LABEL-LINE.
023000     05  FILLER                      PIC X(10) VALUE 'Busy days:'.
023100     05  FILLER                      PIC X(20) VALUE SPACES.
023200*---------------------------------------------------------------*
023300 01  WS-BUSYDAY-DETAIL-LINE.
023400     05  BDL-TICKER                  PIC X(05).
023500     05  FILLER                      PIC X(01) VALUE SPACE.
023600     05  BDL-CCYY                    PIC 9(04).
023700     05  FILLER                      PIC X(01) VALUE '-'.
023800     05  BDL-MM                      PIC 99.
023900     05  FILLER                      PIC X(01) VALUE '-'.
024000     05  BDL-DD                      PIC 99.
024100     05  FILLER                      PIC X(01) VALUE SPACE.
024200     05  BDL-VOLUME                  PIC Z(8)9.9-.
024300     05  FILLER                      PIC X(05) VALUE SPACES.
024400*---------------------------------------------------------------*
024500* LINKAGE-SHAPED WORKING STORAGE PASSED TO STKREAD BY REFERENCE.
024600*---------------------------------------------------------------*
024700     COPY DTRANT.
024800*===============================================================*
024900 PROCEDURE DIVISION.
025000*---------------------------------------------------------------*
025100 0000-MAIN-PROCESSING.
025200*---------------------------------------------------------------*
025300     PERFORM 1000-INITIALIZE-RUN.
025400     PERFORM 2000-PROCESS-ONE-SECURITY
025500         VARYING WS-TICKER-INDEX FROM 1 BY 1
025600         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
025700     PERFORM 4000-WRITE-ALL-REPORTS.
025800     PERFORM 6000-DISPLAY-RUN-SUMMARY.
025900     PERFORM 5000-CLOSE-RPTOUT-FILE.
026000     GOBACK.
026100*---------------------------------------------------------------*
026200 1000-INITIALIZE-RUN.
026300*---------------------------------------------------------------*
026400*    RUN-PARM IS A 3-CHARACTER Y/N STRING - POSITION 1 SELECTS
026500*    MAX-DAILY-PROFIT, POSITION 2 SELECTS BUSY-DAYS, POSITION 3
026600*    SELECTS BIGGEST-LOSER.  MONTHLY-OPEN-CLOSE IS NOT
026700*    SELECTABLE - IT RUNS EVERY TIME.  SEE 06/08/01 LOG ENTRY -
026800*    AN OPERATOR ACCEPT LEFT BLANK ON THE OVERNIGHT SCHEDULER
026900*    RUNS THIS JOB WITH ALL THREE OPTIONAL REPORTS SUPPRESSED.
027000*---------------------------------------------------------------*
027100     OPEN OUTPUT RPTOUT-FILE.
027200     ACCEPT WS-RUN-PARM-RECORD.
027300     MOVE WS-PARM-MAXPROFIT-FLAG     TO WS-MAX-PROFIT-SW.
027400     MOVE WS-PARM-BUSYDAY-FLAG       TO WS-BUSY-DAY-SW.
027500     MOVE WS-PARM-LOSER-FLAG         TO WS-BIGGEST-LOSER-SW.
027600     PERFORM 1100-INITIALIZE-TICKER-TABLE
027700         VARYING WS-TICKER-INDEX FROM 1 BY 1
027800         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
027900*---------------------------------------------------------------*
028000 1100-INITIALIZE-TICKER-TABLE.
028100*---------------------------------------------------------------*
028200     MOVE ZERO TO WS-LOSER-DAY-COUNT (WS-TICKER-INDEX).
028300     MOVE ZERO TO WS-MR-BUCKET-COUNT (WS-TICKER-INDEX).
028400     MOVE ZERO TO WS-BD-DAY-COUNT (WS-TICKER-INDEX).
028500     MOVE ZERO TO WS-MX-DATE (WS-TICKER-INDEX).
028600     MOVE ZERO TO WS-MX-PROFIT (WS-TICKER-INDEX).
028700     MOVE ZERO TO WS-BD-AVG-VOLUME (WS-TICKER-INDEX).
028800*---------------------------------------------------------------*
028900 2000-PROCESS-ONE-SECURITY.
029000*---------------------------------------------------------------*
029100*    ONE PASS OF DAYTRAN PER TICKER - STKREAD FILTERS AND
029200*    RETURNS THE ROWS FOR STK-TICKER-SELECT ONLY.  LOSING-DAY
029300*    COUNT IS ALWAYS COMPUTED (BIGGEST-LOSER NEEDS IT ACROSS
029400*    ALL SECURITIES EVEN WHEN THE OTHER TWO REPORTS ARE OFF).
029500*---------------------------------------------------------------*
029600     MOVE WS-TICKER-CODE (WS-TICKER-INDEX) TO STK-TICKER-SELECT.
029700     CALL 'STKREAD' USING STK-TABLE-SIZE, STK-TABLE-INDEX,
029800         STK-TICKER-SELECT, STK-TRANSACTION-TABLE.
029900     PERFORM 2100-COMPUTE-MONTHLY-BUCKETS.
030000     PERFORM 2300-COUNT-LOSING-DAYS.
030100     IF RUN-MAX-PROFIT-RPT
030200         PERFORM 2200-COMPUTE-MAXPROFIT
030300     END-IF.
030400     IF RUN-BUSY-DAY-RPT
030500         PERFORM 2500-COMPUTE-BUSYDAYS
030600     END-IF.
030700*---------------------------------------------------------------*
030800 2100-COMPUTE-MONTHLY-BUCKETS.
030900*---------------------------------------------------------------*
031000*    INPUT IS ASSUMED IN ASCENDING TRAN-DATE ORDER WITHIN THE
031100*    TICKER (SEE DTRANC REMARKS) - THE MONTH BREAK BELOW ONLY
031200*    WORKS BECAUSE OF THAT ORDERING, NOT BECAUSE OF A SORT STEP.
031300*---------------------------------------------------------------*
031400     MOVE ZERO TO WM-TOTAL-OPEN WM-TOTAL-CLOSE WM-BUCKET-COUNT.
031500     MOVE ZERO TO WS-MR-BUCKET-COUNT (WS-TICKER-INDEX).
031600     MOVE 'Y' TO WM-FIRST-ROW-SW.
031700     PERFORM 2110-ACCUM-MONTHLY-ROW
031800         VARYING STK-TABLE-INDEX FROM 1 BY 1
031900         UNTIL STK-TABLE-INDEX > STK-TABLE-SIZE.
032000     PERFORM 2190-FLUSH-MONTHLY-BUCKET.
032100*---------------------------------------------------------------*
032200 2110-ACCUM-MONTHLY-ROW.
032300*---------------------------------------------------------------*
032400     IF WM-FIRST-ROW
032500         MOVE ST-TRAN-CCYY (STK-TABLE-INDEX) TO WM-CURRENT-CCYY
032600         MOVE ST-TRAN-MM (STK-TABLE-INDEX)   TO WM-CURRENT-MM
032700         MOVE 'N'                        TO WM-FIRST-ROW-SW
032800     ELSE
032900         IF ST-TRAN-CCYY (STK-TABLE-INDEX) NOT = WM-CURRENT-CCYY
033000            OR ST-TRAN-MM (STK-TABLE-INDEX) NOT = WM-CURRENT-MM
033100             PERFORM 2190-FLUSH-MONTHLY-BUCKET
033200             MOVE ST-TRAN-CCYY (STK-TABLE-INDEX) TO WM-CURRENT-CCYY
033300             MOVE ST-TRAN-MM (STK-TABLE-INDEX)   TO WM-CURRENT-MM
033400         END-IF
033500     END-IF.
033600     ADD ST-OPEN-PRICE (STK-TABLE-INDEX)  TO WM-TOTAL-OPEN.
033700     ADD ST-CLOSE-PRICE (STK-TABLE-INDEX) TO WM-TOTAL-CLOSE.
033800     ADD 1 TO WM-BUCKET-COUNT.
033900*---------------------------------------------------------------*
034000 2190-FLUSH-MONTHLY-BUCKET.
034100*---------------------------------------------------------------*
034200*    TICKET SA-201 - ROUNDED ADDED SO AVG-OPEN/AVG-CLOSE MATCH
034300*    THE "%.2f" ROUND-HALF-UP DISPLAY OF THE ORIGINAL FEED.
034400*---------------------------------------------------------------*
034500     IF WM-BUCKET-COUNT > 0
034600         ADD 1 TO WS-MR-BUCKET-COUNT (WS-TICKER-INDEX)
034700         MOVE WM-CURRENT-CCYY TO WS-MR-CCYY (WS-TICKER-INDEX,
034800             WS-MR-BUCKET-COUNT (WS-TICKER-INDEX))
034900         MOVE WM-CURRENT-MM   TO WS-MR-MM (WS-TICKER-INDEX,
035000             WS-MR-BUCKET-COUNT (WS-TICKER-INDEX))
035100         COMPUTE WS-MR-AVG-OPEN (WS-TICKER-INDEX,
035200             WS-MR-BUCKET-COUNT (WS-TICKER-INDEX)) ROUNDED
035300             = WM-TOTAL-OPEN / WM-BUCKET-COUNT
035400         COMPUTE WS-MR-AVG-CLOSE (WS-TICKER-INDEX,
035500             WS-MR-BUCKET-COUNT (WS-TICKER-INDEX)) ROUNDED
035600             = WM-TOTAL-CLOSE / WM-BUCKET-COUNT
035700         MOVE ZERO TO WM-TOTAL-OPEN WM-TOTAL-CLOSE WM-BUCKET-COUNT
035800     END-IF.
035900*---------------------------------------------------------------*
036000 2200-COMPUTE-MAXPROFIT.
036100*---------------------------------------------------------------*
036200     MOVE -99999.99 TO WM2-MAX-PROFIT.
036300     MOVE ZERO TO WM2-WINNING-DATE.
036400     PERFORM 2210-EVAL-DAY-PROFIT
036500         VARYING STK-TABLE-INDEX FROM 1 BY 1
036600         UNTIL STK-TABLE-INDEX > STK-TABLE-SIZE.
036700     MOVE WM2-WINNING-DATE TO WS-MX-DATE (WS-TICKER-INDEX).
036800     MOVE WM2-MAX-PROFIT   TO WS-MX-PROFIT (WS-TICKER-INDEX).
036900*---------------------------------------------------------------*
037000 2210-EVAL-DAY-PROFIT.
037100*---------------------------------------------------------------*
037200     COMPUTE WM2-DAY-PROFIT =
037300         ST-HIGH-PRICE (STK-TABLE-INDEX) - ST-LOW-PRICE
037400         (STK-TABLE-INDEX).
037500     IF WM2-MAX-PROFIT < WM2-DAY-PROFIT
037600         MOVE WM2-DAY-PROFIT TO WM2-MAX-PROFIT
037700         MOVE ST-TRAN-DATE (STK-TABLE-INDEX) TO WM2-WINNING-DATE
037800     END-IF.
037900*---------------------------------------------------------------*
038000 2300-COUNT-LOSING-DAYS.
038100*---------------------------------------------------------------*
038200     MOVE ZERO TO WS-LOSER-DAY-COUNT (WS-TICKER-INDEX).
038300     PERFORM 2310-EVAL-LOSING-DAY
038400         VARYING STK-TABLE-INDEX FROM 1 BY 1
038500         UNTIL STK-TABLE-INDEX > STK-TABLE-SIZE.
038600*---------------------------------------------------------------*
038700 2310-EVAL-LOSING-DAY.
038800*---------------------------------------------------------------*
038900     IF ST-CLOSE-PRICE (STK-TABLE-INDEX) <
039000         ST-OPEN-PRICE (STK-TABLE-INDEX)
039100         ADD 1 TO WS-LOSER-DAY-COUNT (WS-TICKER-INDEX)
039200     END-IF.
039300*---------------------------------------------------------------*
039400 2500-COMPUTE-BUSYDAYS.
039500*---------------------------------------------------------------*
039600*    TWO PASSES OVER THE TABLE - PASS 1 GETS THE AVERAGE, PASS
039700*    2 (2520) PICKS THE DAYS OVER 110 PERCENT OF IT.  TICKET
039800*    SA-244 - THIS MUST STAY A STRICT > COMPARE, NOT >=.
039900*---------------------------------------------------------------*
040000     MOVE ZERO TO WB-VOLUME-TOTAL.
040100     MOVE ZERO TO WS-BD-DAY-COUNT (WS-TICKER-INDEX).
040200     PERFORM 2510-ADD-VOLUME-TOTAL
040300         VARYING STK-TABLE-INDEX FROM 1 BY 1
040400         UNTIL STK-TABLE-INDEX > STK-TABLE-SIZE.
040500     IF STK-TABLE-SIZE > 0
040600         COMPUTE WB-AVERAGE-VOLUME ROUNDED
040700             = WB-VOLUME-TOTAL / STK-TABLE-SIZE
040800     ELSE
040900         MOVE ZERO TO WB-AVERAGE-VOLUME
041000     END-IF.
041100     MOVE WB-AVERAGE-VOLUME TO WS-BD-AVG-VOLUME (WS-TICKER-INDEX).
041200     COMPUTE WB-THRESHOLD = WB-AVERAGE-VOLUME * 1.1.
041300     PERFORM 2520-SELECT-BUSY-DAY
041400         VARYING STK-TABLE-INDEX FROM 1 BY 1
041500         UNTIL STK-TABLE-INDEX > STK-TABLE-SIZE.
041600*---------------------------------------------------------------*
041700 2510-ADD-VOLUME-TOTAL.
041800*---------------------------------------------------------------*
041900     ADD ST-VOLUME (STK-TABLE-INDEX) TO WB-VOLUME-TOTAL.
042000*---------------------------------------------------------------*
042100 2520-SELECT-BUSY-DAY.
042200*---------------------------------------------------------------*
042300     IF ST-VOLUME (STK-TABLE-INDEX) > WB-THRESHOLD
042400         ADD 1 TO WS-BD-DAY-COUNT (WS-TICKER-INDEX)
042500         MOVE ST-TRAN-DATE (STK-TABLE-INDEX)
042600             TO WS-BD-BUSY-DATE (WS-TICKER-INDEX,
042700                 WS-BD-DAY-COUNT (WS-TICKER-INDEX))
042800         MOVE ST-VOLUME (STK-TABLE-INDEX)
042900             TO WS-BD-VOLUME (WS-TICKER-INDEX,
043000                 WS-BD-DAY-COUNT (WS-TICKER-INDEX))
043100     END-IF.
043200*---------------------------------------------------------------*
043300 4000-WRITE-ALL-REPORTS.
043400*---------------------------------------------------------------*
043500*    REPORT-MAJOR ORDER, NOT TICKER-MAJOR - ALL OF ONE REPORT
043600*    FOR ALL SECURITIES BEFORE THE NEXT REPORT STARTS.
043700*---------------------------------------------------------------*
043800     PERFORM 4100-WRITE-MONTHLY-REPORT.
043900     IF RUN-MAX-PROFIT-RPT
044000         PERFORM 4200-WRITE-MAXPROFIT-REPORT
044100     END-IF.
044200     IF RUN-BIGGEST-LOSER-RPT
044300         PERFORM 4300-WRITE-LOSER-REPORT
044400     END-IF.
044500     IF RUN-BUSY-DAY-RPT
044600         PERFORM 4400-WRITE-BUSYDAY-REPORT
044700     END-IF.
044800*---------------------------------------------------------------*
044900 4100-WRITE-MONTHLY-REPORT.
045000*---------------------------------------------------------------*
045100     PERFORM 9000-WRITE-REPORT-BANNER.
045200     MOVE WS-TITLE-MONTHLY TO RPT-LINE.
045300     PERFORM 9010-WRITE-RPT-LINE.
045400     PERFORM 9020-WRITE-BLANK-LINE.
045500     PERFORM 4110-WRITE-TICKER-MONTHLY-BLOCK
045600         VARYING WS-TICKER-INDEX FROM 1 BY 1
045700         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
045800     PERFORM 9000-WRITE-REPORT-BANNER.
045900*---------------------------------------------------------------*
046000 4110-WRITE-TICKER-MONTHLY-BLOCK.
046100*---------------------------------------------------------------*
046200     MOVE WS-TICKER-CODE (WS-TICKER-INDEX) TO WHL-TICKER.
046300     MOVE WS-TICKER-HEADER-LINE TO RPT-LINE.
046400     PERFORM 9010-WRITE-RPT-LINE.
046500     PERFORM 4120-WRITE-MONTHLY-BUCKET-LINE
046600         VARYING WS-ROW-INDEX FROM 1 BY 1
046700         UNTIL WS-ROW-INDEX > WS-MR-BUCKET-COUNT (WS-TICKER-INDEX).
046800     PERFORM 9020-WRITE-BLANK-LINE.
046900*---------------------------------------------------------------*
047000 4120-WRITE-MONTHLY-BUCKET-LINE.
047100*---------------------------------------------------------------*
047200     MOVE WS-MR-CCYY (WS-TICKER-INDEX, WS-ROW-INDEX) TO MDL-CCYY.
047300     MOVE WS-MR-MM   (WS-TICKER-INDEX, WS-ROW-INDEX) TO MDL-MM.
047400     MOVE WS-MR-AVG-OPEN (WS-TICKER-INDEX, WS-ROW-INDEX)
047500         TO MDL-AVG-OPEN.
047600     MOVE WS-MR-AVG-CLOSE (WS-TICKER-INDEX, WS-ROW-INDEX)
047700         TO MDL-AVG-CLOSE.
047800     MOVE WS-MONTHLY-DETAIL-LINE TO RPT-LINE.
047900     PERFORM 9010-WRITE-RPT-LINE.
048000*---------------------------------------------------------------*
048100 4200-WRITE-MAXPROFIT-REPORT.
048200*---------------------------------------------------------------*
048300     PERFORM 9000-WRITE-REPORT-BANNER.
048400     MOVE WS-TITLE-MAXPROFIT TO RPT-LINE.
048500     PERFORM 9010-WRITE-RPT-LINE.
048600     PERFORM 9020-WRITE-BLANK-LINE.
048700     PERFORM 4210-WRITE-MAXPROFIT-LINE
048800         VARYING WS-TICKER-INDEX FROM 1 BY 1
048900         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
049000     PERFORM 9000-WRITE-REPORT-BANNER.
049100*---------------------------------------------------------------*
049200 4210-WRITE-MAXPROFIT-LINE.
049300*---------------------------------------------------------------*
049400     MOVE WS-TICKER-CODE (WS-TICKER-INDEX) TO MXL-TICKER.
049500     MOVE WS-MX-DATE (WS-TICKER-INDEX) TO WS-DATE-COMPARE-NUM.
049600     MOVE WS-DATE-CCYY TO MXL-CCYY.
049700     MOVE WS-DATE-MM   TO MXL-MM.
049800     MOVE WS-DATE-DD   TO MXL-DD.
049900     MOVE WS-MX-PROFIT (WS-TICKER-INDEX) TO MXL-PROFIT.
050000     MOVE WS-MAXPROFIT-DETAIL-LINE TO RPT-LINE.
050100     PERFORM 9010-WRITE-RPT-LINE.
050200*---------------------------------------------------------------*
050300 4300-WRITE-LOSER-REPORT.
050400*---------------------------------------------------------------*
050500     PERFORM 9000-WRITE-REPORT-BANNER.
050600     MOVE WS-TITLE-LOSER TO RPT-LINE.
050700     PERFORM 9010-WRITE-RPT-LINE.
050800     PERFORM 9020-WRITE-BLANK-LINE.
050900     PERFORM 4310-FIND-BIGGEST-LOSER.
051000     IF WS-LOSER-WINNER-IX > 0
051100         MOVE WS-TICKER-CODE (WS-LOSER-WINNER-IX) TO BLL-TICKER
051200         MOVE WS-LOSER-MAX-COUNT                  TO BLL-COUNT
051300         MOVE WS-LOSER-DETAIL-LINE                TO RPT-LINE
051400         PERFORM 9010-WRITE-RPT-LINE
051500     END-IF.
051600     PERFORM 9000-WRITE-REPORT-BANNER.
051700*---------------------------------------------------------------*
051800 4310-FIND-BIGGEST-LOSER.
051900*---------------------------------------------------------------*
052000*    FLOOR OF ZERO - A SECURITY WITH NO LOSING DAYS CAN NEVER
052100*    WIN, AND A TIE KEEPS THE FIRST TICKER ENCOUNTERED (STRICT
052200*    > COMPARE, NOT >=).
052300*---------------------------------------------------------------*
052400     MOVE ZERO TO WS-LOSER-MAX-COUNT.
052500     MOVE ZERO TO WS-LOSER-WINNER-IX.
052600     PERFORM 4320-EVAL-LOSER-WINNER
052700         VARYING WS-TICKER-INDEX FROM 1 BY 1
052800         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
052900*---------------------------------------------------------------*
053000 4320-EVAL-LOSER-WINNER.
053100*---------------------------------------------------------------*
053200     IF WS-LOSER-DAY-COUNT (WS-TICKER-INDEX) > WS-LOSER-MAX-COUNT
053300         MOVE WS-LOSER-DAY-COUNT (WS-TICKER-INDEX)
053400             TO WS-LOSER-MAX-COUNT
053500         MOVE WS-TICKER-INDEX TO WS-LOSER-WINNER-IX
053600     END-IF.
053700*---------------------------------------------------------------*
053800 4400-WRITE-BUSYDAY-REPORT.
053900*---------------------------------------------------------------*
054000     PERFORM 9000-WRITE-REPORT-BANNER.
054100     MOVE WS-TITLE-BUSYDAY TO RPT-LINE.
054200     PERFORM 9010-WRITE-RPT-LINE.
054300     PERFORM 9020-WRITE-BLANK-LINE.
054400     PERFORM 4410-WRITE-TICKER-BUSYDAY-BLOCK
054500         VARYING WS-TICKER-INDEX FROM 1 BY 1
054600         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
054700     PERFORM 9000-WRITE-REPORT-BANNER.
054800*---------------------------------------------------------------*
054900 4410-WRITE-TICKER-BUSYDAY-BLOCK.
055000*---------------------------------------------------------------*
055100     MOVE WS-TICKER-CODE (WS-TICKER-INDEX) TO WHL-TICKER.
055200     MOVE WS-TICKER-HEADER-LINE TO RPT-LINE.
055300     PERFORM 9010-WRITE-RPT-LINE.
055400     MOVE WS-BD-AVG-VOLUME (WS-TICKER-INDEX) TO BDH-AVG-VOLUME.
055500     MOVE WS-AVERAGE-VOLUME-LINE TO RPT-LINE.
055600     PERFORM 9010-WRITE-RPT-LINE.
055700     MOVE WS-BUSYDAYS-LABEL-LINE TO RPT-LINE.
055800     PERFORM 9010-WRITE-RPT-LINE.
055900     PERFORM 4420-WRITE-BUSYDAY-LINE
056000         VARYING WS-ROW-INDEX FROM 1 BY 1
056100         UNTIL WS-ROW-INDEX > WS-BD-DAY-COUNT (WS-TICKER-INDEX).
056200     PERFORM 9020-WRITE-BLANK-LINE.
056300*---------------------------------------------------------------*
056400 4420-WRITE-BUSYDAY-LINE.
056500*---------------------------------------------------------------*
056600     MOVE WS-TICKER-CODE (WS-TICKER-INDEX) TO BDL-TICKER.
056700     MOVE WS-BD-BUSY-DATE (WS-TICKER-INDEX, WS-ROW-INDEX)
056800         TO WS-DATE-COMPARE-NUM.
056900     MOVE WS-DATE-CCYY TO BDL-CCYY.
057000     MOVE WS-DATE-MM   TO BDL-MM.
057100     MOVE WS-DATE-DD   TO BDL-DD.
057200     MOVE WS-BD-VOLUME (WS-TICKER-INDEX, WS-ROW-INDEX)
057300         TO BDL-VOLUME.
057400     MOVE WS-BUSYDAY-DETAIL-LINE TO RPT-LINE.
057500     PERFORM 9010-WRITE-RPT-LINE.
057600*---------------------------------------------------------------*
057700 5000-CLOSE-RPTOUT-FILE.
057800*---------------------------------------------------------------*
057900     CLOSE RPTOUT-FILE.
058000*---------------------------------------------------------------*
058100* TICKET SA-260 - OPERATOR COUNCIL WANTED A CONSOLE LINE PER
058200* TICKER SO A MISSING SECURITY IS CAUGHT BEFORE THE RUN BOOK IS
058300* SIGNED OFF, WITHOUT WAITING ON THE PRINTED RPTOUT REPORTS.
058400*---------------------------------------------------------------*
058500 6000-DISPLAY-RUN-SUMMARY.
058600*---------------------------------------------------------------*
058700     PERFORM 6100-DISPLAY-ONE-TICKER-SUMMARY THRU 6100-EXIT
058800         VARYING WS-TICKER-INDEX FROM 1 BY 1
058900         UNTIL WS-TICKER-INDEX > WS-TICKER-COUNT.
059000*---------------------------------------------------------------*
059100 6100-DISPLAY-ONE-TICKER-SUMMARY.
059200*---------------------------------------------------------------*
059300     IF WS-MR-BUCKET-COUNT (WS-TICKER-INDEX) = 0
059400         DISPLAY 'STOCKRPT: NO MONTHLY DATA FOR '
059500             WS-TICKER-CODE (WS-TICKER-INDEX)
059600         GO TO 6100-EXIT
059700     END-IF.
059800     DISPLAY 'STOCKRPT: ' WS-TICKER-CODE (WS-TICKER-INDEX)
059900         ' LOSING DAYS ' WS-LOSER-DAY-COUNT (WS-TICKER-INDEX).
060000*---------------------------------------------------------------*
060100 6100-EXIT.
060200     EXIT.
060300*---------------------------------------------------------------*
060400 9000-WRITE-REPORT-BANNER.
060500*---------------------------------------------------------------*
060600     MOVE WS-SEPARATOR-LINE TO RPT-LINE.
060700     PERFORM 9010-WRITE-RPT-LINE.
060800*---------------------------------------------------------------*
060900 9010-WRITE-RPT-LINE.
061000*---------------------------------------------------------------*
061100     WRITE RPT-RECORD.
061200     MOVE SPACES TO RPT-LINE.
061300*---------------------------------------------------------------*
061400 9020-WRITE-BLANK-LINE.
061500*---------------------------------------------------------------*
061600     MOVE SPACES TO RPT-LINE.
061700     WRITE RPT-RECORD.
