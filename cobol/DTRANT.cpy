000100*---------------------------------------------------------------*
000200* COPYBOOK:        DTRANT
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 R. HALVORSEN   CREATED - PASSES ONE TICKER'S ROWS FROM
000900*                         STKREAD BACK TO THE STOCKRPT DRIVER
001000* 07/02/94 R. HALVORSEN   RAISED TABLE CEILING 120 -> 200 ROWS TO
001100*                         COVER A FULL SEMI-ANNUAL RUN
001200* 11/09/98 T. OKAFOR      ADDED ST-TRAN-DATE-R BREAKOUT, MATCHES
001300*                         DTRANC CHANGE OF 09/14/93
001400*---------------------------------------------------------------*
001500* LINKAGE PASSED BETWEEN STOCKRPT (DRIVER) AND STKREAD (WORKER).
001600* STK-TICKER-SELECT NAMES THE SECURITY STKREAD IS TO FILTER THE
001700* DAYTRAN FEED FOR; STK-TABLE-SIZE COMES BACK AS THE NUMBER OF
001800* ROWS STKREAD LOADED FOR THAT SECURITY.
001900*---------------------------------------------------------------*
002000 01  STK-TABLE-SIZE              PIC S9(03) COMP.
002100 01  STK-TABLE-INDEX             PIC S9(03) COMP.
002200*
002300 01  STK-TICKER-SELECT           PIC X(05).
002400*
002500 01  STK-TRANSACTION-TABLE.
002600     05  STK-TRAN-ENTRY OCCURS 1 TO 200 TIMES
002700             DEPENDING ON STK-TABLE-SIZE.
002800         10  ST-TICKER                  PIC X(05).
002900         10  ST-TRAN-DATE                PIC 9(08).
003000         10  ST-TRAN-DATE-R REDEFINES ST-TRAN-DATE.
003100             15  ST-TRAN-CCYY            PIC 9(04).
003200             15  ST-TRAN-MM              PIC 9(02).
003300             15  ST-TRAN-DD              PIC 9(02).
003400         10  ST-OPEN-PRICE               PIC S9(05)V9(02).
003500         10  ST-HIGH-PRICE               PIC S9(05)V9(02).
003600         10  ST-LOW-PRICE                PIC S9(05)V9(02).
003700         10  ST-CLOSE-PRICE              PIC S9(05)V9(02).
003800         10  ST-VOLUME                   PIC S9(09)V9(01).
003900         10  FILLER                      PIC X(05).
